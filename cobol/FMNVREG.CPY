000010******************************************************************
000020*FMNVREG  -  FORMATO DE REGISTRO EXTRACTO NAV FONDOS MUTUOS      *
000030*              UTILIZADO POR FMNVULT (ULTIMO) Y FMNVANT          *
000040*              (ANTERIOR) - AMBOS ARCHIVOS COMPARTEN EL MISMO    *
000050*              FORMATO DE 72 POSICIONES, SECUENCIAL POR LINEA    *
000060*------------------------------------------------------------------
000070* HIST. DE CAMBIOS AL COPY                                      *
000080*  30/06/1991  PEDR  ALTA ORIGINAL DEL COPY - TKT-00112          *
000090*  14/03/1994  JMCG  SE AMPLIA DECIMAL DE 2 A 4 POSICIONES       *
000100*              PARA ADMITIR FRACCIONES DE VALOR CUOTA - TKT-0231*
000110*  11/09/1998  RPAZ  AJUSTE Y2K: SE DOCUMENTA QUE EL CAMPO NO    *
000120*              LLEVA FECHA, NO REQUIERE CAMBIO DE SIGLO-TKT-0512*
000125*  26/02/2008  LEHM  SE AGREGA NOMBRE DE CONDICION (88) SOBRE   *
000128*              NAV-VALOR-SIGNO - TKT-0960                      *
000130*------------------------------------------------------------------
000140* NOTA: EL REGISTRO VIENE FIJO EN 72 POSICIONES DESDE EL ARCHIVO *
000150* DE ORIGEN (COLS 1-60 NOMBRE DE FONDO, COLS 61-72 VALOR NAV     *
000160* EDITADO CON PUNTO DECIMAL EXPLICITO).  NO SE AGREGA FILLER DE  *
000170* RELLENO EN ESTE COPY PORQUE LAS 72 POSICIONES YA ESTAN          *
000180* ASIGNADAS EN SU TOTALIDAD POR EL DISEÑO DEL ARCHIVO DE ORIGEN. *
000190******************************************************************
000200 01  REG-FMNV-EXTRACTO.
000210     05  NAV-NOMBRE-FONDO           PIC X(60).
000220     05  NAV-VALOR-TEXTO.
000230         10  NAV-VALOR-SIGNO        PIC X(01).
000235             88  NAV-VALOR-ES-NEGATIVO      VALUE "-".
000236             88  NAV-VALOR-ES-POSITIVO      VALUE "+" " ".
000240         10  NAV-VALOR-ENTERO       PIC X(06).
000250         10  NAV-VALOR-PUNTO        PIC X(01).
000260         10  NAV-VALOR-DECIMAL      PIC X(04).
000270     05  NAV-VALOR-TEXTO-R REDEFINES NAV-VALOR-TEXTO
000280                                    PIC X(12).
