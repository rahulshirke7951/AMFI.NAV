000010*****************************************************************
000020* FECHA       : 14/07/1989                                      *
000030* PROGRAMADOR : PEDRO E. DIAZ RAMIREZ  (PEDR)                   *
000040* APLICACION  : FONDOS DE INVERSION                             *
000050* PROGRAMA    : FMNVC001                                        *
000060* TIPO        : BATCH                                           *
000070* DESCRIPCION : COMPARA EL VALOR NETO (NAV) DE LOS FONDOS       *
000080*             : MUTUOS ENTRE UN EXTRACTO RECIENTE Y UN EXTRACTO *
000090*             : ANTERIOR, CALCULA EL CAMBIO ABSOLUTO Y EL       *
000100*             : CAMBIO PORCENTUAL POR FONDO Y EMITE UN REPORTE  *
000110*             : ORDENADO DE MAYOR A MENOR GANANCIA PORCENTUAL   *
000120* ARCHIVOS    : FMNVULT=C, FMNVANT=C, REPORTE=A (PS SALIDA GDG) *
000130* ACCION (ES) : C=CONSULTAR, R=REPORTE                          *
000140* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED           *
000150* INSTALADO   : 20/07/1989                                      *
000160* BPM/RATIONAL: 114477                                          *
000170* NOMBRE      : COMPARATIVO VALOR CUOTA FONDOS MUTUOS           *
000180*****************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.       FMNVC001.
000210 AUTHOR.           PEDRO E. DIAZ RAMIREZ.
000220 INSTALLATION.     BANCO INDUSTRIAL, S.A. - DEPTO FONDOS MUTUOS.
000230 DATE-WRITTEN.     14/07/1989.
000240 DATE-COMPILED.
000250 SECURITY.         CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL.
000260*****************************************************************
000270* BITACORA DE CAMBIOS                                           *
000280*  14/07/1989  PEDR  0000  VERSION ORIGINAL DEL PROGRAMA.       * TKT-0000
000290*  20/07/1989  PEDR  0000  INSTALADO A PRODUCCION - BPM 114477. * TKT-0000
000300*  08/02/1991  CEGA  0231  SE AGREGA VALIDACION DE NAV EN BLANCO* TKT-0231
000310*              O NO NUMERICO PARA EVITAR ABEND EN EL COMPUTE.   *
000320*  19/11/1992  RPAZ  0349  SE CAMBIA REDONDEO DE TRUNCADO A      *TKT-0349
000330*              REDONDEO COMERCIAL (MITAD HACIA ARRIBA) EN EL    *
000340*              CAMBIO PORCENTUAL, SOLICITADO POR AUDITORIA.     *
000350*  03/05/1994  JMCG  0502  SE AGREGA LLAVE SECUNDARIA AL SORT   * TKT-0502
000360*              PARA QUE LOS FONDOS CON IGUAL CAMBIO PORCENTUAL  *
000370*              CONSERVEN EL ORDEN DE LECTURA ORIGINAL.          *
000380*  17/01/1996  CEGA  0618  SE AMPLIA TABLA DE FONDOS EN MEMORIA * TKT-0618
000390*              DE 2000 A 6000 POSICIONES POR CRECIMIENTO DE LA  *
000400*              OFERTA DE FONDOS MUTUOS.                         *
000410*  11/09/1998  RPAZ  0701  REVISION Y2K - NINGUN CAMPO DE ESTE  * TKT-0701
000420*              PROGRAMA ALMACENA FECHA DE SIGLO, SOLO WKS-FECHA *
000430*              DE REPORTE (DIA/MES/ANIO EN 4 DIG). SIN CAMBIO.  *
000440*  22/03/1999  RPAZ  0701  CIERRE DE REVISION Y2K - CERTIFICADO.* TKT-0701
000450*  09/06/2001  JMCG  0815  SE AGREGA CONTEO DE REGISTROS LEIDOS * TKT-0815
000460*              POR ARCHIVO AL RESUMEN DEL REPORTE, SOLICITADO   *
000470*              POR CONTROL DE CALIDAD DE DATOS.                 *
000480*  14/10/2004  LEHM  0903  MANTENIMIENTO: SE DOCUMENTA REGLA DE * TKT-0903
000490*              NAV ANTERIOR EN CERO (SE DESCARTA EL REGISTRO).  *
000500*  26/02/2008  LEHM  0960  SE AGREGAN NOMBRES DE CONDICION (88) * TKT-0960
000510*              A WKS-VAL-VALIDO, WKS-ENCONTRADO Y               *
000520*              WKS-NAV-MARCA-CALC, Y SE REVISAN LOS PERFORM     *
000530*              THRU DE TODO EL PROGRAMA A PETICION DE           *
000540*              AUDITORIA DE SISTEMAS (ESTANDAR DE CODIFICACION).*
000550*****************************************************************
000560 ENVIRONMENT DIVISION.
000570*****************************************************************
000580* LA SECCION DE CONFIGURACION FIJA EL SIGNO DE MONEDA LOCAL     *
000590* (QUETZAL) PARA LOS CAMPOS EDITADOS DEL REPORTE.  NO SE USA    *
000600* DECIMAL-POINT IS COMMA: ESTE SHOP SIEMPRE TRABAJA CON PUNTO   *
000610* DECIMAL, AUN EN LOS REPORTES EN QUETZALES.                    *
000620*****************************************************************
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
000660* ---> DECLARACION DE ARCHIVOS DEL PROCESO COMPARATIVO DE NAV.
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690*    EXTRACTO NAV MAS RECIENTE, LLEGA COMO ARCHIVO PS SECUENCIAL.
000700     SELECT FMNVULT  ASSIGN TO FMNVULT
000710                     ORGANIZATION IS LINE SEQUENTIAL
000720                     FILE STATUS  IS FS-FMNVULT FSE-FMNVULT.
000730*    EXTRACTO NAV DEL CORTE ANTERIOR, MISMO FORMATO QUE FMNVULT.
000740     SELECT FMNVANT  ASSIGN TO FMNVANT
000750                     ORGANIZATION IS LINE SEQUENTIAL
000760                     FILE STATUS  IS FS-FMNVANT FSE-FMNVANT.
000770*    REPORTE IMPRESO DE SALIDA, PS DE SALIDA (GDG EN PRODUCCION).
000780*    NO LLEVA FSE- PORQUE ES ARCHIVO DE SALIDA, NO TIENE RUTINA
000790*    EXTENDIDA DE DEBD1R00 ASOCIADA EN ESTE SHOP.
000800     SELECT REPORTE  ASSIGN TO SYS010
000810                     FILE STATUS IS FS-REPORTE.
000820*    ARCHIVO DE TRABAJO DEL SORT, NO LLEVA FILE STATUS PROPIO.
000830     SELECT WORKFILE ASSIGN TO SORTWK1.
000840
000850 DATA DIVISION.
000860 FILE SECTION.
000870*****************************************************************
000880*           DEFINICION DE ESTRUCTURA DE ARCHIVOS DE ENTRADA      *
000890*****************************************************************
000900*   EXTRACTO NAV MAS RECIENTE (ULTIMO CORTE).  COMPARTE EL COPY
000910*   FMNVREG CON EL EXTRACTO ANTERIOR, RENOMBRANDO EL 01 POR
000920*   REPLACING PARA QUE CADA FD TENGA SU PROPIA AREA DE REGISTRO.
000930 FD  FMNVULT.
000940     COPY FMNVREG REPLACING REG-FMNV-EXTRACTO BY REG-FMNV-ULTIMO.
000950*   EXTRACTO NAV DEL CORTE ANTERIOR (PARA COMPARAR).
000960 FD  FMNVANT.
000970     COPY FMNVREG REPLACING REG-FMNV-EXTRACTO BY REG-FMNV-ANTERIOR.
000980
000990*   ARCHIVO DE REPORTE, CONTROLADO POR REPORT WRITER (VER
001000*   REPORT SECTION MAS ABAJO).
001010 FD  REPORTE
001020     REPORT IS REPORTE-NAV.
001030
001040*   ARCHIVO DE TRABAJO DEL SORT QUE ORDENA LOS FONDOS YA
001050*   EMPAREJADOS, DESCENDENTE POR CAMBIO PORCENTUAL.
001060 SD  WORKFILE.
001070 01  WORK-REG.
001080*--->  DATOS DEL FONDO EMPAREJADO ENTRE AMBOS EXTRACTOS
001090     05  CMP-NOMBRE-FONDO          PIC X(60).
001100*        NAV DEL EXTRACTO MAS RECIENTE.
001110     05  CMP-VALOR-ACTUAL          PIC S9(7)V9(4).
001120*        NAV DEL EXTRACTO ANTERIOR.
001130     05  CMP-VALOR-ANTERIOR        PIC S9(7)V9(4).
001140*        CAMBIO ABSOLUTO (ACTUAL MENOS ANTERIOR).
001150     05  CMP-CAMBIO                PIC S9(7)V9(4).
001160*        CAMBIO PORCENTUAL, YA REDONDEADO A 2 DECIMALES.
001170     05  CMP-CAMBIO-PORC           PIC S9(5)V9(2).
001180*        MARCA GAIN/LOSS/BLANCO PARA LA COLUMNA MARC.
001190     05  CMP-MARCA                 PIC X(04).
001200*--->  LLAVE DE ORDEN DE LECTURA ORIGINAL, PARA SORT ESTABLE
001210     05  WKS-ORDEN-ENTRADA         PIC 9(06) COMP.
001220     05  FILLER                    PIC X(05).
001230*****************************************************************
001240 WORKING-STORAGE SECTION.
001250*****************************************************************
001260*           CONTADORES, OPERADORES Y CONTROLADORES              *
001270*****************************************************************
001280 01  WKS-CAMPOS-DE-TRABAJO.
001290*        NOMBRE DEL PROGRAMA, SE PASA A LA RUTINA DEBD1R00.
001300     02  WKS-PROGRAMA              PIC X(08) VALUE "FMNVC001".
001310*        TOTAL DE REGISTROS LEIDOS DEL EXTRACTO MAS RECIENTE.
001320     02  WKS-NAV-ULT-LEIDOS        PIC 9(06) COMP VALUE ZERO.
001330*        TOTAL DE REGISTROS LEIDOS DEL EXTRACTO ANTERIOR.
001340     02  WKS-NAV-ANT-LEIDOS        PIC 9(06) COMP VALUE ZERO.
001350*        TOTAL DE FONDOS QUE CALZARON EN AMBOS EXTRACTOS.
001360     02  WKS-REG-EMPAREJADOS       PIC 9(06) COMP VALUE ZERO.
001370*        TOTAL DE LINEAS DE DETALLE ESCRITAS AL REPORTE.
001380     02  WKS-REG-ESCRITOS          PIC 9(06) COMP VALUE ZERO.
001390*        OCURRENCIAS CARGADAS EN LA TABLA DEL ULTIMO EXTRACTO.
001400     02  WKS-NAV-ULT-OCCURS        PIC 9(05) COMP VALUE ZERO.
001410*        OCURRENCIAS CARGADAS EN LA TABLA DEL EXTRACTO ANTERIOR.
001420     02  WKS-NAV-ANT-OCCURS        PIC 9(05) COMP VALUE ZERO.
001430*        INDICADOR DE FIN DE ARCHIVO, EXTRACTO MAS RECIENTE.
001440     02  WKS-FIN-CARGA-ULT         PIC 9(01) VALUE 0.
001450*        INDICADOR DE FIN DE ARCHIVO, EXTRACTO ANTERIOR.
001460     02  WKS-FIN-CARGA-ANT         PIC 9(01) VALUE 0.
001470*        INDICADOR DE FIN DEL ARCHIVO DE TRABAJO DEL SORT.
001480     02  WKS-FIN-WORKFILE          PIC 9(01) VALUE 0.
001490*        INDICA SI EL FONDO DEL EXTRACTO RECIENTE EN PROCESO
001500*        CALZO CON UN FONDO DEL EXTRACTO ANTERIOR.  SE AGREGAN
001510*        NOMBRES DE CONDICION (88) POR ESTANDAR DE AUDITORIA,
001520*        TKT-0960.
001530     02  WKS-ENCONTRADO            PIC X(01) VALUE "N".
001540         88  WKS-FONDO-ENCONTRADO             VALUE "S".
001550         88  WKS-FONDO-NO-ENCONTRADO          VALUE "N".
001560     02  FILLER                    PIC X(04) VALUE SPACES.
001570*    CONTROLADOR DE CUAL ARCHIVO SE ESTA ANALIZANDO DENTRO DE LA
001580*    RUTINA COMPARTIDA 700-ERRORES-LEC-SECUENCIAL (1=FMNVULT,
001590*    2=FMNVANT).
001600 77  WKS-SW-ARCHIVO-ANALIZAR       PIC 9(01) COMP VALUE ZERO.
001610*    FECHA DEL MOVIMIENTO, VIENE POR ACCEPT FROM SYSIN Y SE
001620*    IMPRIME EN EL ENCABEZADO DEL REPORTE (DIA/MES/ANIO, 4 DIG
001630*    DE ANIO DESDE LA REVISION Y2K DE 1998/1999).
001640 01  WKS-FECHA.
001650*        DIA DEL MOVIMIENTO.
001660     02  WKS-DIA                   PIC 9(02) VALUE ZEROS.
001670     02  FILLER                    PIC X(01) VALUE '/'.
001680*        MES DEL MOVIMIENTO.
001690     02  WKS-MES                   PIC 9(02) VALUE ZEROS.
001700     02  FILLER                    PIC X(01) VALUE '/'.
001710*        ANIO DEL MOVIMIENTO, 4 DIGITOS DESDE LA REVISION Y2K.
001720     02  WKS-ANIO                  PIC 9(04) VALUE ZEROS.
001730*****************************************************************
001740*           AREA DE TRABAJO PARA VALIDACION/CONVERSION DE NAV   *
001750*****************************************************************
001760*    NOMBRE DEL FONDO EN PROCESO DE VALIDACION (LLAVE DE MATCH).
001770 01  WKS-VAL-NOMBRE-FONDO          PIC X(60).
001780*    VALOR NAV EN FORMATO TEXTO, TAL COMO VIENE EN EL EXTRACTO
001790*    (COLUMNAS 61-72 DEL REGISTRO DE ENTRADA).
001800 01  WKS-VAL-NAV-TEXTO             PIC X(12).
001810*    DESGLOSE DEL TEXTO DEL NAV PARA VALIDAR SIGNO, PARTE ENTERA,
001820*    PUNTO DECIMAL Y PARTE DECIMAL POR SEPARADO, SIN TOCAR EL
001830*    CAMPO ORIGINAL.
001840 01  WKS-VAL-NAV-TEXTO-R REDEFINES WKS-VAL-NAV-TEXTO.
001850     02  WKS-VAL-SIGNO             PIC X(01).
001860     02  WKS-VAL-ENTERO            PIC X(06).
001870     02  WKS-VAL-PUNTO             PIC X(01).
001880     02  WKS-VAL-DECIMAL           PIC X(04).
001890*    'S' SI EL REGISTRO TRAE UN NAV VALIDO (NUMERICO), 'N' EN
001900*    CASO CONTRARIO.  EL REGISTRO SE DESCARTA SIN MARCAR ERROR
001910*    (REGLA NAV-EXTRACT, TKT-0231).  NOMBRES DE CONDICION (88)
001920*    AGREGADOS POR TKT-0960.
001930 01  WKS-VAL-VALIDO                PIC X(01) VALUE "N".
001940     88  WKS-VAL-NAV-ES-VALIDO                VALUE "S".
001950     88  WKS-VAL-NAV-NO-ES-VALIDO             VALUE "N".
001960*    PARTE ENTERA Y PARTE DECIMAL DEL NAV YA CONVERTIDAS A
001970*    NUMERICO SIN SIGNO, ANTES DE ARMAR EL VALOR FINAL.
001980 01  WKS-VAL-ENTERO-NUM            PIC 9(06) VALUE ZERO.
001990 01  WKS-VAL-DECIMAL-NUM           PIC 9(04) VALUE ZERO.
002000*    VALOR NAV YA CONVERTIDO A NUMERICO CON SIGNO, 4 DECIMALES.
002010 01  WKS-NAV-VALOR-CALCULADO       PIC S9(7)V9(4) VALUE ZERO.
002020*    CAMBIO ABSOLUTO: NAV RECIENTE MENOS NAV ANTERIOR.
002030 01  WKS-NAV-CAMBIO-CALC           PIC S9(7)V9(4) VALUE ZERO.
002040*    COCIENTE INTERMEDIO DEL CAMBIO PORCENTUAL, CALCULADO A 6
002050*    DECIMALES ANTES DE REDONDEAR (TKT-0349).
002060 01  WKS-NAV-CAMBIO-PORC-INTER     PIC S9(5)V9(6) VALUE ZERO.
002070*    CAMBIO PORCENTUAL YA REDONDEADO A 2 DECIMALES, EL QUE SE
002080*    IMPRIME EN EL REPORTE Y SE USA COMO LLAVE DEL SORT.
002090 01  WKS-NAV-CAMBIO-PORC-CALC      PIC S9(5)V9(2) VALUE ZERO.
002100*    MARCA DE GANANCIA/PERDIDA PARA LA COLUMNA MARC DEL REPORTE.
002110*    NOMBRES DE CONDICION (88) AGREGADOS POR TKT-0960 PARA USO
002120*    FUTURO DE LOS PROGRAMAS DE MANTENIMIENTO.
002130 01  WKS-NAV-MARCA-CALC            PIC X(04) VALUE SPACES.
002140     88  WKS-ES-GANANCIA                      VALUE "GAIN".
002150     88  WKS-ES-PERDIDA                       VALUE "LOSS".
002160*****************************************************************
002170*                    VARIABLES PARA FILESTATUS                  *
002180*****************************************************************
002190* ---> VARIABLES DE FILE STATUS NORMAL
002200 01  FS-FMNVULT                    PIC 9(02) VALUE ZEROS.
002210 01  FS-FMNVANT                    PIC 9(02) VALUE ZEROS.
002220 01  FS-REPORTE                    PIC 9(02) VALUE ZEROS.
002230* ---> VARIABLES DE FILE STATUS EXTENDIDO, PARA RUTINA DEBD1R00
002240*      (RETURN/FUNCTION/FEEDBACK SON AREA FIJA DEL LLAMADO A
002250*      DEBD1R00, NO LLEVAN FILLER DE RELLENO).
002260 01  FSE-FMNVULT.
002270*        CODIGO DE RETORNO DE LA RUTINA DE ACCESO.
002280     02  FSE-RETURN                PIC S9(04) COMP-5.
002290*        FUNCION QUE SE ESTABA EJECUTANDO (OPEN/READ/ETC).
002300     02  FSE-FUNCTION              PIC S9(04) COMP-5.
002310*        CODIGO DE RETROALIMENTACION DEL ACCESS METHOD.
002320     02  FSE-FEEDBACK              PIC S9(04) COMP-5.
002330 01  FSE-FMNVANT.
002340     02  FSE-RETURN                PIC S9(04) COMP-5.
002350     02  FSE-FUNCTION              PIC S9(04) COMP-5.
002360     02  FSE-FEEDBACK              PIC S9(04) COMP-5.
002370* ---> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
002380*      ESTOS CUATRO CAMPOS SE LE PASAN A DEBD1R00 EN CADA LLAMADO
002390*      (PROGRAMA QUE LLAMA, ARCHIVO AFECTADO, ACCION REALIZADA Y
002400*      LLAVE DEL REGISTRO, QUE EN ESTE PROGRAMA SIEMPRE VIAJA EN
002410*      BLANCO PORQUE LOS ARCHIVOS SON SECUENCIALES SIN LLAVE).
002420 01  PROGRAMA                      PIC X(08) VALUE SPACES.
002430 01  ARCHIVO                       PIC X(08) VALUE SPACES.
002440 01  ACCION                        PIC X(10) VALUE SPACES.
002450 01  LLAVE                         PIC X(32) VALUE SPACES.
002460*****************************************************************
002470*         ======== TABLAS DE FONDOS EN MEMORIA ========         *
002480*****************************************************************
002490*--> TABLA DEL EXTRACTO MAS RECIENTE (ULTIMO).  AMPLIADA DE 2000
002500*    A 6000 POSICIONES EN 1996 POR CRECIMIENTO DE LA OFERTA DE
002510*    FONDOS MUTUOS (TKT-0618).
002520 01  WKS-TABLA-NAV-ULTIMO.
002530     05  WKS-NAV-ULT-DATOS OCCURS 1 TO 6000 TIMES
002540            DEPENDING ON WKS-NAV-ULT-OCCURS
002550            INDEXED BY IDX-ULT.
002560*        LLAVE DE MATCH CONTRA LA TABLA DEL EXTRACTO ANTERIOR.
002570         10  WKS-NAV-ULT-NOMBRE    PIC X(60).
002580*        NAV YA CONVERTIDO A NUMERICO, 4 DECIMALES.
002590         10  WKS-NAV-ULT-VALOR     PIC S9(7)V9(4).
002600*    VISTA ALTERNA EN BLOQUE PLANO DE LA TABLA ANTERIOR, PARA
002610*    VACIADOS DE DEPURACION Y UTILITARIOS DE MANTENIMIENTO QUE
002620*    NECESITEN MOVER/COMPARAR LA OCURRENCIA COMPLETA COMO UNA
002630*    SOLA CADENA DE 71 POSICIONES (COSTUMBRE DEL SHOP).
002640 01  WKS-TABLA-NAV-ULT-ALT REDEFINES WKS-TABLA-NAV-ULTIMO.
002650     05  WKS-NAV-ULT-BLOQUE PIC X(71) OCCURS 1 TO 6000 TIMES
002660            DEPENDING ON WKS-NAV-ULT-OCCURS
002670            INDEXED BY IDX-ULT-B.
002680*--> TABLA DEL EXTRACTO ANTERIOR (PARA COMPARAR).
002690 01  WKS-TABLA-NAV-ANTERIOR.
002700     05  WKS-NAV-ANT-DATOS OCCURS 1 TO 6000 TIMES
002710            DEPENDING ON WKS-NAV-ANT-OCCURS
002720            INDEXED BY IDX-ANT.
002730*        LLAVE DE MATCH CONTRA LA TABLA DEL EXTRACTO MAS RECIENTE.
002740         10  WKS-NAV-ANT-NOMBRE    PIC X(60).
002750*        NAV YA CONVERTIDO A NUMERICO, 4 DECIMALES.
002760         10  WKS-NAV-ANT-VALOR     PIC S9(7)V9(4).
002770*    VISTA ALTERNA EN BLOQUE PLANO, MISMO PROPOSITO QUE
002780*    WKS-TABLA-NAV-ULT-ALT PERO PARA EL EXTRACTO ANTERIOR.
002790 01  WKS-TABLA-NAV-ANT-ALT REDEFINES WKS-TABLA-NAV-ANTERIOR.
002800     05  WKS-NAV-ANT-BLOQUE PIC X(71) OCCURS 1 TO 6000 TIMES
002810            DEPENDING ON WKS-NAV-ANT-OCCURS
002820            INDEXED BY IDX-ANT-B.
002830*****************************************************************
002840*                 MAQUETACION REPORTE DE SALIDA                 *
002850*****************************************************************
002860 REPORT SECTION.
002870 RD  REPORTE-NAV
002880     CONTROLS ARE FINAL
002890     PAGE LIMIT IS 66
002900     HEADING 1
002910     FIRST DETAIL 7
002920     LAST DETAIL 56
002930     FOOTING 58.
002940*****************************************************************
002950*                     MAQUETACION PAGE HEADER                   *
002960*****************************************************************
002970*    LINEA 1: BANCO, NOMBRE DEL REPORTE Y AREA QUE LO SOLICITA.
002980 01  TYPE IS PH.
002990     02  LINE 1.
003000         03  COLUMN   1           PIC X(23) VALUE
003010             'BANCO INDUSTRIAL, S.A.'.
003020         03  COLUMN  35           PIC X(41) VALUE
003030             'COMPARATIVO VALOR CUOTA FONDOS MUTUOS'.
003040         03  COLUMN 101           PIC X(20) VALUE
003050             'FONDOS DE INVERSION'.
003060*    LINEA 2: IDENTIFICADOR DE PROGRAMA/VERSION, FECHA DEL
003070*    MOVIMIENTO (CAMPO WKS-FECHA) Y NUMERO DE PAGINA.
003080     02  LINE 2.
003090         03  COLUMN   1           PIC X(25) VALUE
003100             'FMNVC001    04.03051994.R'.
003110         03  COLUMN  40           PIC X(20) VALUE
003120             'FECHA DEL MOVIMIENTO'.
003130         03  COLUMN  61           PIC X(10) SOURCE WKS-FECHA.
003140         03  COLUMN 101           PIC X(06) VALUE 'PAGINA'.
003150         03  COLUMN 108           PIC Z(05) SOURCE PAGE-COUNTER IN
003160                                             REPORTE-NAV.
003170*    LINEA 3: DOBLE LINEA DE SEPARACION BAJO EL TITULO.
003180     02  LINE 3.
003190         03  COLUMN   1 PIC X(121) VALUE ALL '='.
003200*    LINEA 4: TITULOS DE LAS 5 COLUMNAS DEL REPORTE COMPARATIVO,
003210*    EN EL ORDEN DEL LAYOUT DE SPEC (NOMBRE/ACTUAL/PREVIO/
003220*    CAMBIO/CAMBIO %/MARCA).
003230     02  LINE 4.
003240         03  COLUMN   1  PIC X(16) VALUE "NOMBRE DE FONDO".
003250         03  COLUMN  63  PIC X(12) VALUE "VALOR ACTUAL".
003260         03  COLUMN  77  PIC X(12) VALUE "VALOR PREVIO".
003270         03  COLUMN  91  PIC X(06) VALUE "CAMBIO".
003280         03  COLUMN 106  PIC X(08) VALUE "CAMBIO %".
003290         03  COLUMN 118  PIC X(04) VALUE "MARC".
003300*    LINEA 5: DOBLE LINEA DE SEPARACION SOBRE EL CUERPO DEL
003310*    REPORTE, ANTES DEL PRIMER DETALLE.
003320     02  LINE 5.
003330         03  COLUMN   1 PIC X(121) VALUE ALL '='.
003340*****************************************************************
003350*                     MAQUETACION LINEA DETALLE                 *
003360*****************************************************************
003370*    UNA LINEA DE DETALLE POR CADA FONDO EMPAREJADO, EN EL ORDEN
003380*    YA DEFINIDO POR EL SORT (DESCENDENTE POR CAMBIO PORCENTUAL).
003390 01  DETAILLINE TYPE IS DETAIL.
003400     02  LINE IS PLUS 1.
003410*        NOMBRE DEL FONDO, ALINEADO A LA IZQUIERDA (TEXTO).
003420         03  COLUMN   1  PIC X(60) SOURCE CMP-NOMBRE-FONDO.
003430*        NAV DEL EXTRACTO MAS RECIENTE, 4 DECIMALES.
003440         03  COLUMN  63  PIC ZZZ,ZZ9.9999
003450                         SOURCE CMP-VALOR-ACTUAL.
003460*        NAV DEL EXTRACTO ANTERIOR, 4 DECIMALES.
003470         03  COLUMN  77  PIC ZZZ,ZZ9.9999
003480                         SOURCE CMP-VALOR-ANTERIOR.
003490*        CAMBIO ABSOLUTO, CON SIGNO, 4 DECIMALES.
003500         03  COLUMN  91  PIC -ZZZ,ZZ9.9999
003510                         SOURCE CMP-CAMBIO.
003520*        CAMBIO PORCENTUAL, CON SIGNO, 2 DECIMALES.
003530         03  COLUMN 106  PIC -ZZ,ZZ9.99
003540                         SOURCE CMP-CAMBIO-PORC.
003550*        MARCA GAIN/LOSS/BLANCO.
003560         03  COLUMN 118  PIC X(04) SOURCE CMP-MARCA.
003570*****************************************************************
003580*               MAQUETACION CONTROL FOOTING FINAL               *
003590*****************************************************************
003600*    RESUMEN DE TOTALES DE CONTROL, IMPRESO UNA SOLA VEZ AL
003610*    FINAL DEL REPORTE (CONTROLS ARE FINAL).  EL CONTEO POR
003620*    ARCHIVO SE AGREGO A SOLICITUD DE CALIDAD DE DATOS (TKT-0815)
003630*    Y LA REGLA DE NAV ANTERIOR EN CERO SE DOCUMENTO EN TKT-0903.
003640 01  TYPE IS CF FINAL.
003650*    TITULO DEL BLOQUE DE RESUMEN.
003660     02  LINE PLUS 1.
003670         03  COLUMN  42 PIC X(35) VALUE
003680             "========== R E S U M E N ==========".
003690*    TOTAL LEIDO DEL EXTRACTO MAS RECIENTE.
003700     02  LINE PLUS 1.
003710         03  COLUMN  10 PIC X(46) VALUE
003720             "TOTAL REGISTROS LEIDOS EXTRACTO ACTUAL      = ".
003730         03  COLUMN  58 PIC ZZZ,ZZ9 SOURCE WKS-NAV-ULT-LEIDOS.
003740*    TOTAL LEIDO DEL EXTRACTO ANTERIOR.
003750     02  LINE PLUS 1.
003760         03  COLUMN  10 PIC X(46) VALUE
003770             "TOTAL REGISTROS LEIDOS EXTRACTO ANTERIOR    = ".
003780         03  COLUMN  58 PIC ZZZ,ZZ9 SOURCE WKS-NAV-ANT-LEIDOS.
003790*    TOTAL DE LINEAS DE DETALLE GENERADAS (COUNT OF DETAILLINE
003800*    LO LLEVA EL MISMO REPORT WRITER, SIN NECESIDAD DE CONTADOR
003810*    PROPIO).
003820     02  LINE PLUS 1.
003830         03  COLUMN  10 PIC X(46) VALUE
003840             "TOTAL FONDOS EMPAREJADOS Y ESCRITOS         = ".
003850         03  COLUMN  58 PIC ZZZ,ZZ9 COUNT OF DETAILLINE.
003860*    LINEA EN BLANCO DE CIERRE DEL RESUMEN.
003870     02  LINE PLUS 1.
003880         03  COLUMN   1 PIC X(121) VALUE ALL SPACES.
003890*****************************************************************
003900*                     MAQUETACION PAGE FOOTING                  *
003910*****************************************************************
003920*    PIE DE CADA PAGINA: FECHA/HORA DE CORRIDA (TOMADAS DEL
003930*    RELOJ DEL SISTEMA VIA FUNC DATE/FUNC TIME, NO SON FECHA DE
003940*    NEGOCIO) Y NUMERO DE PAGINA.
003950 01  TYPE IS PF.
003960     02  LINE PLUS 0.
003970*        FECHA Y HORA DE LA CORRIDA, DEL RELOJ DEL SISTEMA.
003980         03  COLUMN   1 PIC X(25) VALUE
003990             'FECHA Y HORA DE OPERACION'.
004000         03  COLUMN  28 PIC 99/99/9999 FUNC DATE.
004010         03  COLUMN  42 PIC 99'H.'99'M.'99'S' FUNC TIME.
004020*        LEYENDA FIJA DEL CENTRO DE PROCESAMIENTO DE DATOS.
004030         03  COLUMN  56 PIC X(16) VALUE
004040             'DATA-CENTRO S.A.'.
004050*        NUMERO DE PAGINA ACTUAL.
004060         03  COLUMN 101 PIC X(06) VALUE 'PAGINA'.
004070         03  COLUMN 108 PIC ZZZZ SOURCE PAGE-COUNTER IN
004080                                        REPORTE-NAV.
004090*****************************************************************
004100*                     MAQUETACION REPORT FINAL                  *
004110*****************************************************************
004120*    MENSAJE DE CIERRE EN LA ULTIMA PAGINA, CON EL TOTAL DE
004130*    PAGINAS GENERADAS.
004140 01  TYPE IS RF.
004150     02  LINE PLUS 3.
004160         03  COLUMN  26 PIC X(48) VALUE
004170             "ESTA ES LA ULTIMA HOJA DE ESTE REPORTE CONSTA DE".
004180         03  COLUMN  75 PIC Z,ZZZ SOURCE PAGE-COUNTER IN
004190                                         REPORTE-NAV.
004200         03  COLUMN  81 PIC X(07) VALUE 'PAGINAS'.
004210
004220 PROCEDURE DIVISION.
004230*****************************************************************
004240*   SECCION PRINCIPAL: ABRE ARCHIVOS, VERIFICA SU APERTURA,     *
004250*   CORRE EL SORT COMPARATIVO, IMPRIME ESTADISTICAS Y CIERRA.   *
004260*   CADA PASO SE INVOCA CON PERFORM...THRU...-E PARA QUE QUEDE  *
004270*   CLARO EL RANGO DE PARRAFOS QUE EJECUTA (ESTANDAR DEL SHOP,  *
004280*   VER TKT-0960).                                               *
004290*****************************************************************
004300 100-SECCION-PRINCIPAL SECTION.
004310*    PASO 1: ABRE LOS ARCHIVOS Y RECIBE LA FECHA DEL MOVIMIENTO.
004320     PERFORM 100-ABRIR-INICIAR
004330         THRU 100-ABRIR-INICIAR-E
004340*    PASO 2: CONFIRMA QUE LA APERTURA DE LOS TRES ARCHIVOS ESTUVO
004350*    CORRECTA ANTES DE CONTINUAR.
004360     PERFORM 110-VERIFICAR-INTEGRIDAD-FS
004370         THRU 110-VERIFICAR-INTEGRIDAD-FS-E
004380*    PASO 3: CARGA, EMPAREJA, ORDENA Y ESCRIBE EL REPORTE
004390*    (NAV-EXTRACT + NAV-COMPARE + REPORT-WRITER EN UN SOLO SORT).
004400     PERFORM 300-SORT-COMPARACION
004410         THRU 300-SORT-COMPARACION-E
004420*    PASO 4: DEJA CONSTANCIA EN EL LISTADO DEL JOB DE LOS
004430*    VOLUMENES PROCESADOS.
004440     PERFORM 800-ESTADISTICAS
004450         THRU 800-ESTADISTICAS-E
004460*    PASO 5: CIERRA TODO Y TERMINA EL REPORT WRITER.
004470     PERFORM 500-CIERRA-ARCHIVOS
004480         THRU 500-CIERRA-ARCHIVOS-E
004490     STOP RUN.
004500 100-SECCION-PRINCIPAL-E.          EXIT.
004510
004520*****************************************************************
004530*   ABRE LOS TRES ARCHIVOS DEL PROCESO Y RECIBE LA FECHA DEL    *
004540*   MOVIMIENTO QUE VA IMPRESA EN EL ENCABEZADO DEL REPORTE.     *
004550*****************************************************************
004560 100-ABRIR-INICIAR SECTION.
004570*    NOMBRE DEL PROGRAMA, SE USA EN LOS LLAMADOS A DEBD1R00.
004580     MOVE "FMNVC001"  TO WKS-PROGRAMA
004590     MOVE "FMNVC001"  TO PROGRAMA
004600*    FECHA DEL MOVIMIENTO, VIENE DE CONTROL DE PROCESOS.
004610     ACCEPT WKS-FECHA FROM SYSIN
004620*    ABRE LOS DOS EXTRACTOS DE ENTRADA...
004630     OPEN INPUT       FMNVULT
004640     OPEN INPUT       FMNVANT
004650*    ...Y EL REPORTE DE SALIDA.
004660     OPEN OUTPUT      REPORTE.
004670 100-ABRIR-INICIAR-E.              EXIT.
004680
004690*****************************************************************
004700*   VERIFICA QUE LOS TRES ARCHIVOS HAYAN ABIERTO CORRECTAMENTE. *
004710*   SI ALGUNO DE LOS DE ENTRADA FALLA, SE LLAMA A DEBD1R00 PARA *
004720*   DEJAR RASTRO DEL FILE STATUS EXTENDIDO ANTES DE ABORTAR.    *
004730*   EL REPORTE DE SALIDA NO TIENE PAR FSE-, POR LO QUE SU       *
004740*   BLOQUE DE ERROR NO HACE EL LLAMADO (MISMA ASIMETRIA QUE EN  *
004750*   700-ERRORES-LEC-SECUENCIAL).                                *
004760*****************************************************************
004770 110-VERIFICAR-INTEGRIDAD-FS SECTION.
004780*    CONDICION PROPIA DE ESTE MAINFRAME: UN 97 EN LOS TRES
004790*    ARCHIVOS A LA VEZ EQUIVALE A "SIN NOVEDAD", NO A ERROR.
004800     IF (FS-FMNVULT = 97) AND (FS-FMNVANT = 97) AND
004810        (FS-REPORTE = 97)
004820*       SE NORMALIZA EL FILE STATUS ANTES DE EVALUARLO ABAJO.
004830        MOVE ZEROS TO FS-FMNVULT
004840        MOVE ZEROS TO FS-FMNVANT
004850        MOVE ZEROS TO FS-REPORTE
004860     END-IF
004870*    SI LA APERTURA DEL EXTRACTO MAS RECIENTE FALLO, SE DEJA
004880*    RASTRO EN DEBD1R00 Y SE ABORTA EL JOB.
004890     IF FS-FMNVULT NOT EQUAL 0
004900        MOVE 'OPEN'      TO ACCION
004910        MOVE SPACES      TO LLAVE
004920        MOVE 'FMNVULT '  TO ARCHIVO
004930        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
004940                               LLAVE, FS-FMNVULT, FSE-FMNVULT
004950        DISPLAY
004960        "   >>> ALGO SALIO MAL AL ABRIR EL ARCHIVO FMNVULT <<<"
004970        UPON CONSOLE
004980        MOVE  91  TO RETURN-CODE
004990        PERFORM 500-CIERRA-ARCHIVOS
005000            THRU 500-CIERRA-ARCHIVOS-E
005010        STOP RUN
005020     END-IF
005030*    SI LA APERTURA DEL EXTRACTO ANTERIOR FALLO, MISMO TRATO.
005040     IF FS-FMNVANT NOT EQUAL 0
005050        MOVE 'OPEN'      TO ACCION
005060        MOVE SPACES      TO LLAVE
005070        MOVE 'FMNVANT '  TO ARCHIVO
005080        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
005090                               LLAVE, FS-FMNVANT, FSE-FMNVANT
005100        DISPLAY
005110        "   >>> ALGO SALIO MAL AL ABRIR EL ARCHIVO FMNVANT <<<"
005120        UPON CONSOLE
005130        MOVE  91  TO RETURN-CODE
005140        PERFORM 500-CIERRA-ARCHIVOS
005150            THRU 500-CIERRA-ARCHIVOS-E
005160        STOP RUN
005170     END-IF
005180*    EL REPORTE NO LLEVA FSE-, POR ESO NO HAY CALL A DEBD1R00
005190*    EN ESTE BLOQUE (VER BANNER DE ESTE PARRAFO).
005200     IF FS-REPORTE NOT EQUAL 0
005210        MOVE 'OPEN'      TO ACCION
005220        MOVE SPACES      TO LLAVE
005230        MOVE 'REPORTE '  TO ARCHIVO
005240        DISPLAY
005250        "   >>> ALGO SALIO MAL AL ABRIR EL ARCHIVO REPORTE <<<"
005260        UPON CONSOLE
005270        MOVE  91  TO RETURN-CODE
005280        PERFORM 500-CIERRA-ARCHIVOS
005290            THRU 500-CIERRA-ARCHIVOS-E
005300        STOP RUN
005310     END-IF
005320*    TODO ABRIO BIEN: SE INICIA EL REPORT WRITER.
005330     INITIATE REPORTE-NAV.
005340 110-VERIFICAR-INTEGRIDAD-FS-E.    EXIT.
005350*****************************************************************
005360*        NAV-EXTRACT: CARGA DEL EXTRACTO MAS RECIENTE           *
005370*   HACE LA LECTURA PRIMARIA (PRIMING READ) Y DEJA QUE QUIEN LO *
005380*   INVOCA CONTROLE EL CICLO CON 225-PROCESA-REG-ULTIMO.        *
005390*****************************************************************
005400 220-CARGA-TABLA-ULTIMO SECTION.
005410*    LECTURA PRIMARIA DEL ARCHIVO, ANTES DE ENTRAR AL CICLO.
005420     READ FMNVULT
005430         AT END MOVE 1 TO WKS-FIN-CARGA-ULT
005440     END-READ
005450     MOVE 1 TO WKS-SW-ARCHIVO-ANALIZAR
005460     PERFORM 700-ERRORES-LEC-SECUENCIAL
005470         THRU 700-ERRORES-LEC-SECUENCIAL-E.
005480 220-CARGA-TABLA-ULTIMO-E.         EXIT.
005490
005500*****************************************************************
005510*   PROCESA UN REGISTRO DEL EXTRACTO MAS RECIENTE: VALIDA EL    *
005520*   NAV, LO AGREGA A LA TABLA EN MEMORIA SI ES VALIDO, Y LEE EL *
005530*   SIGUIENTE REGISTRO (LECTURA DE CICLO).                      *
005540*****************************************************************
005550 225-PROCESA-REG-ULTIMO SECTION.
005560     ADD 1 TO WKS-NAV-ULT-LEIDOS
005570*    SE COPIA EL NOMBRE DEL FONDO Y EL NAV EN TEXTO AL AREA DE
005580*    VALIDACION COMPARTIDA (260-VALIDA-Y-CONVIERTE-NAV).
005590     MOVE NAV-NOMBRE-FONDO  IN REG-FMNV-ULTIMO
005600                            TO WKS-VAL-NOMBRE-FONDO
005610     MOVE NAV-VALOR-TEXTO   IN REG-FMNV-ULTIMO TO WKS-VAL-NAV-TEXTO
005620     PERFORM 260-VALIDA-Y-CONVIERTE-NAV
005630         THRU 260-VALIDA-Y-CONVIERTE-NAV-E
005640*    SOLO SE CARGA A LA TABLA SI EL NAV FUE VALIDO (TKT-0231).
005650     IF WKS-VAL-NAV-ES-VALIDO
005660        ADD 1 TO WKS-NAV-ULT-OCCURS
005670        SET IDX-ULT TO WKS-NAV-ULT-OCCURS
005680        MOVE WKS-VAL-NOMBRE-FONDO    TO WKS-NAV-ULT-NOMBRE(IDX-ULT)
005690        MOVE WKS-NAV-VALOR-CALCULADO TO WKS-NAV-ULT-VALOR(IDX-ULT)
005700     END-IF
005710*    LECTURA DE CICLO, PREPARA LA SIGUIENTE VUELTA DEL PERFORM.
005720     READ FMNVULT
005730         AT END MOVE 1 TO WKS-FIN-CARGA-ULT
005740     END-READ
005750     MOVE 1 TO WKS-SW-ARCHIVO-ANALIZAR
005760     PERFORM 700-ERRORES-LEC-SECUENCIAL
005770         THRU 700-ERRORES-LEC-SECUENCIAL-E.
005780 225-PROCESA-REG-ULTIMO-E.         EXIT.
005790*****************************************************************
005800*        NAV-EXTRACT: CARGA DEL EXTRACTO ANTERIOR               *
005810*   MISMO ESQUEMA DE LECTURA PRIMARIA QUE 220-CARGA-TABLA-      *
005820*   ULTIMO, PERO PARA EL EXTRACTO DEL CORTE ANTERIOR.           *
005830*****************************************************************
005840 230-CARGA-TABLA-ANTERIOR SECTION.
005850*    LECTURA PRIMARIA DEL ARCHIVO, ANTES DE ENTRAR AL CICLO.
005860     READ FMNVANT
005870         AT END MOVE 1 TO WKS-FIN-CARGA-ANT
005880     END-READ
005890     MOVE 2 TO WKS-SW-ARCHIVO-ANALIZAR
005900     PERFORM 700-ERRORES-LEC-SECUENCIAL
005910         THRU 700-ERRORES-LEC-SECUENCIAL-E.
005920 230-CARGA-TABLA-ANTERIOR-E.       EXIT.
005930
005940*****************************************************************
005950*   PROCESA UN REGISTRO DEL EXTRACTO ANTERIOR: VALIDA EL NAV,   *
005960*   LO AGREGA A LA TABLA EN MEMORIA SI ES VALIDO, Y LEE EL      *
005970*   SIGUIENTE REGISTRO (LECTURA DE CICLO).                      *
005980*****************************************************************
005990 235-PROCESA-REG-ANTERIOR SECTION.
006000     ADD 1 TO WKS-NAV-ANT-LEIDOS
006010*    SE COPIA EL NOMBRE DEL FONDO Y EL NAV EN TEXTO AL AREA DE
006020*    VALIDACION COMPARTIDA (260-VALIDA-Y-CONVIERTE-NAV).
006030     MOVE NAV-NOMBRE-FONDO  IN REG-FMNV-ANTERIOR
006040                            TO WKS-VAL-NOMBRE-FONDO
006050     MOVE NAV-VALOR-TEXTO   IN REG-FMNV-ANTERIOR TO WKS-VAL-NAV-TEXTO
006060     PERFORM 260-VALIDA-Y-CONVIERTE-NAV
006070         THRU 260-VALIDA-Y-CONVIERTE-NAV-E
006080*    SOLO SE CARGA A LA TABLA SI EL NAV FUE VALIDO (TKT-0231).
006090     IF WKS-VAL-NAV-ES-VALIDO
006100        ADD 1 TO WKS-NAV-ANT-OCCURS
006110        SET IDX-ANT TO WKS-NAV-ANT-OCCURS
006120        MOVE WKS-VAL-NOMBRE-FONDO    TO WKS-NAV-ANT-NOMBRE(IDX-ANT)
006130        MOVE WKS-NAV-VALOR-CALCULADO TO WKS-NAV-ANT-VALOR(IDX-ANT)
006140     END-IF
006150*    LECTURA DE CICLO, PREPARA LA SIGUIENTE VUELTA DEL PERFORM.
006160     READ FMNVANT
006170         AT END MOVE 1 TO WKS-FIN-CARGA-ANT
006180     END-READ
006190     MOVE 2 TO WKS-SW-ARCHIVO-ANALIZAR
006200     PERFORM 700-ERRORES-LEC-SECUENCIAL
006210         THRU 700-ERRORES-LEC-SECUENCIAL-E.
006220 235-PROCESA-REG-ANTERIOR-E.       EXIT.
006230*****************************************************************
006240*   VALIDA QUE EL CAMPO NAV TRAIGA VALOR NUMERICO Y LO CONVIERTE*
006250*   A UN CAMPO NUMERICO CON SIGNO DE 4 DECIMALES. SI EL CAMPO   *
006260*   VIENE EN BLANCO O NO ES NUMERICO EL REGISTRO SE DESCARTA    *
006270*   SIN MARCAR ERROR (REGLA NAV-EXTRACT, VER BPM 114477).       *
006280*****************************************************************
006290 260-VALIDA-Y-CONVIERTE-NAV SECTION.
006300     MOVE "N" TO WKS-VAL-VALIDO
006310     MOVE ZERO TO WKS-NAV-VALOR-CALCULADO
006320*    NAV EN BLANCO: SE DESCARTA EL REGISTRO SIN MARCAR ERROR.
006330     IF WKS-VAL-NAV-TEXTO = SPACES
006340        GO TO 260-VALIDA-Y-CONVIERTE-NAV-E
006350     END-IF
006360*    EL PUNTO DECIMAL DEBE VENIR EN LA POSICION ESPERADA.
006370     IF WKS-VAL-PUNTO NOT = "."
006380        GO TO 260-VALIDA-Y-CONVIERTE-NAV-E
006390     END-IF
006400*    LA PARTE DECIMAL DEBE SER NUMERICA.
006410     IF WKS-VAL-DECIMAL IS NOT NUMERIC
006420        GO TO 260-VALIDA-Y-CONVIERTE-NAV-E
006430     END-IF
006440*    LA PARTE ENTERA PUEDE VENIR CON ESPACIOS A LA IZQUIERDA,
006450*    SE RELLENAN CON CERO ANTES DE PROBAR QUE SEA NUMERICA.
006460     INSPECT WKS-VAL-ENTERO REPLACING LEADING SPACE BY ZERO
006470     IF WKS-VAL-ENTERO IS NOT NUMERIC
006480        GO TO 260-VALIDA-Y-CONVIERTE-NAV-E
006490     END-IF
006500*    YA VALIDADO, SE CONVIERTE CADA MITAD A NUMERICO.
006510     MOVE WKS-VAL-ENTERO  TO WKS-VAL-ENTERO-NUM
006520     MOVE WKS-VAL-DECIMAL TO WKS-VAL-DECIMAL-NUM
006530*    SE ARMA EL VALOR FINAL CON SIGNO, 4 DECIMALES.
006540     IF WKS-VAL-SIGNO = "-"
006550        COMPUTE WKS-NAV-VALOR-CALCULADO =
006560                ZERO - (WKS-VAL-ENTERO-NUM +
006570                       (WKS-VAL-DECIMAL-NUM / 10000))
006580     ELSE
006590        COMPUTE WKS-NAV-VALOR-CALCULADO =
006600                WKS-VAL-ENTERO-NUM + (WKS-VAL-DECIMAL-NUM / 10000)
006610     END-IF
006620     MOVE "S" TO WKS-VAL-VALIDO.
006630 260-VALIDA-Y-CONVIERTE-NAV-E.     EXIT.
006640*****************************************************************
006650*   NAV-COMPARE: ORDENA EL RESULTADO EMPAREJADO DESCENDENTE POR *
006660*   CAMBIO PORCENTUAL. LA LLAVE SECUNDARIA WKS-ORDEN-ENTRADA    *
006670*   GARANTIZA QUE LOS EMPATES CONSERVEN EL ORDEN DE LECTURA     *
006680*   ORIGINAL DEL EXTRACTO MAS RECIENTE (SORT ESTABLE, TKT-0502).*
006690*****************************************************************
006700 300-SORT-COMPARACION SECTION.
006710     SORT WORKFILE
006720         ON DESCENDING KEY CMP-CAMBIO-PORC     OF WORK-REG
006730            ASCENDING  KEY WKS-ORDEN-ENTRADA   OF WORK-REG
006740         INPUT  PROCEDURE IS 310-CARGA-Y-EMPAREJA
006750         OUTPUT PROCEDURE IS 400-GENERA-REPORTE.
006760 300-SORT-COMPARACION-E.           EXIT.
006770
006780*****************************************************************
006790*   PROCEDIMIENTO DE ENTRADA DEL SORT: CARGA LAS DOS TABLAS EN  *
006800*   MEMORIA Y LUEGO RECORRE LA TABLA DEL EXTRACTO MAS RECIENTE  *
006810*   EMPAREJANDO CADA FONDO CONTRA LA TABLA DEL EXTRACTO         *
006820*   ANTERIOR.                                                    *
006830*****************************************************************
006840 310-CARGA-Y-EMPAREJA SECTION.
006850*    CARGA COMPLETA DEL EXTRACTO MAS RECIENTE A MEMORIA.
006860     PERFORM 220-CARGA-TABLA-ULTIMO
006870         THRU 220-CARGA-TABLA-ULTIMO-E
006880     PERFORM 225-PROCESA-REG-ULTIMO
006890         THRU 225-PROCESA-REG-ULTIMO-E
006900         UNTIL WKS-FIN-CARGA-ULT = 1
006910*    CARGA COMPLETA DEL EXTRACTO ANTERIOR A MEMORIA.
006920     PERFORM 230-CARGA-TABLA-ANTERIOR
006930         THRU 230-CARGA-TABLA-ANTERIOR-E
006940     PERFORM 235-PROCESA-REG-ANTERIOR
006950         THRU 235-PROCESA-REG-ANTERIOR-E
006960         UNTIL WKS-FIN-CARGA-ANT = 1
006970*    RECORRE TODA LA TABLA DEL EXTRACTO MAS RECIENTE BUSCANDO SU
006980*    PAR EN LA TABLA DEL EXTRACTO ANTERIOR.
006990     PERFORM 320-EMPAREJA-UN-FONDO
007000         THRU 320-EMPAREJA-UN-FONDO-E
007010         VARYING IDX-ULT FROM 1 BY 1
007020         UNTIL IDX-ULT > WKS-NAV-ULT-OCCURS.
007030 310-CARGA-Y-EMPAREJA-E.           EXIT.
007040*****************************************************************
007050*   NAV-COMPARE: EMPAREJA POR NOMBRE EXACTO DE FONDO (LLAVE     *
007060*   INTERNA), IGNORANDO LOS FONDOS QUE NO APAREZCAN EN AMBOS    *
007070*   EXTRACTOS.  TAMBIEN DESCARTA EL FONDO SI EL NAV ANTERIOR    *
007080*   VIENE EN CERO, PARA NO DIVIDIR POR CERO (TKT-0903).         *
007090*****************************************************************
007100 320-EMPAREJA-UN-FONDO SECTION.
007110     MOVE "N" TO WKS-ENCONTRADO
007120     SET IDX-ANT TO 1
007130*    BUSQUEDA LINEAL DEL MISMO NOMBRE DE FONDO EN LA TABLA DEL
007140*    EXTRACTO ANTERIOR (LLAVE INTERNA, COMPARACION EXACTA Y
007150*    SENSIBLE A MAYUSCULAS/MINUSCULAS).
007160     SEARCH WKS-NAV-ANT-DATOS
007170         AT END MOVE "N" TO WKS-ENCONTRADO
007180         WHEN WKS-NAV-ANT-NOMBRE(IDX-ANT) =
007190              WKS-NAV-ULT-NOMBRE(IDX-ULT)
007200              MOVE "S" TO WKS-ENCONTRADO
007210     END-SEARCH
007220*    SOLO SE EMPAREJA SI SE ENCONTRO EL FONDO Y EL NAV ANTERIOR
007230*    NO ES CERO (REGLA DEFENSIVA, TKT-0903: LOS DATOS DE ORIGEN
007240*    NUNCA DEBERIAN TRAER NAV CERO, PERO SE PROTEGE EL COMPUTE).
007250     IF WKS-FONDO-ENCONTRADO AND
007260        WKS-NAV-ANT-VALOR(IDX-ANT) NOT EQUAL ZERO
007270*       CALCULA EL CAMBIO ABSOLUTO Y PORCENTUAL DEL FONDO.
007280        PERFORM 330-CALCULA-CAMBIO
007290            THRU 330-CALCULA-CAMBIO-E
007300        ADD 1 TO WKS-REG-EMPAREJADOS
007310*       ARMA EL REGISTRO DE TRABAJO QUE VA AL SORT.
007320        MOVE WKS-NAV-ULT-NOMBRE(IDX-ULT)   TO CMP-NOMBRE-FONDO
007330        MOVE WKS-NAV-ULT-VALOR(IDX-ULT)    TO CMP-VALOR-ACTUAL
007340        MOVE WKS-NAV-ANT-VALOR(IDX-ANT)    TO CMP-VALOR-ANTERIOR
007350        MOVE WKS-NAV-CAMBIO-CALC           TO CMP-CAMBIO
007360        MOVE WKS-NAV-CAMBIO-PORC-CALC      TO CMP-CAMBIO-PORC
007370        MOVE WKS-NAV-MARCA-CALC            TO CMP-MARCA
007380*       LLAVE SECUNDARIA DEL SORT (TKT-0502).
007390        MOVE IDX-ULT                       TO WKS-ORDEN-ENTRADA
007400        RELEASE WORK-REG
007410     END-IF.
007420 320-EMPAREJA-UN-FONDO-E.          EXIT.
007430*****************************************************************
007440*   NAV-COMPARE: CALCULO DE CAMBIO ABSOLUTO Y CAMBIO PORCENTUAL *
007450*   EL COCIENTE SE CALCULA CON 6 DECIMALES DE PRECISION ANTES   *
007460*   DE REDONDEAR A 2 DECIMALES (REDONDEO COMERCIAL, VER         *
007470*   BITACORA 19/11/1992, TKT-0349).                             *
007480*****************************************************************
007490 330-CALCULA-CAMBIO SECTION.
007500*    CAMBIO ABSOLUTO: VALOR ACTUAL MENOS VALOR ANTERIOR.
007510     COMPUTE WKS-NAV-CAMBIO-CALC =
007520             WKS-NAV-ULT-VALOR(IDX-ULT) - WKS-NAV-ANT-VALOR(IDX-ANT)
007530*    COCIENTE INTERMEDIO A 6 DECIMALES (TKT-0349).
007540     COMPUTE WKS-NAV-CAMBIO-PORC-INTER =
007550             (WKS-NAV-CAMBIO-CALC / WKS-NAV-ANT-VALOR(IDX-ANT)) * 100
007560*    REDONDEO COMERCIAL FINAL A 2 DECIMALES.
007570     COMPUTE WKS-NAV-CAMBIO-PORC-CALC ROUNDED =
007580             WKS-NAV-CAMBIO-PORC-INTER
007590*    MARCA GAIN SI HUBO GANANCIA, LOSS SI HUBO PERDIDA, BLANCO SI
007600*    EL CAMBIO PORCENTUAL FUE EXACTAMENTE CERO.
007610     EVALUATE TRUE
007620         WHEN WKS-NAV-CAMBIO-PORC-CALC > ZERO
007630              MOVE "GAIN" TO WKS-NAV-MARCA-CALC
007640         WHEN WKS-NAV-CAMBIO-PORC-CALC < ZERO
007650              MOVE "LOSS" TO WKS-NAV-MARCA-CALC
007660         WHEN OTHER
007670              MOVE SPACES TO WKS-NAV-MARCA-CALC
007680     END-EVALUATE.
007690 330-CALCULA-CAMBIO-E.             EXIT.
007700*****************************************************************
007710*   REPORT-WRITER: RECIBE LOS REGISTROS YA ORDENADOS POR EL     *
007720*   SORT Y GENERA UNA LINEA DE DETALLE POR CADA FONDO EMPAREJADO*
007730*   HACE EL RETURN PRIMARIO (PRIMING RETURN) Y DEJA QUE EL      *
007740*   CICLO LO CONTROLE 410-ESCRIBE-UNA-LINEA.                    *
007750*****************************************************************
007760 400-GENERA-REPORTE SECTION.
007770*    RETURN PRIMARIO, ANTES DE ENTRAR AL CICLO DE ESCRITURA.
007780     RETURN WORKFILE
007790         AT END MOVE 1 TO WKS-FIN-WORKFILE
007800     END-RETURN
007810     PERFORM 410-ESCRIBE-UNA-LINEA
007820         THRU 410-ESCRIBE-UNA-LINEA-E
007830         UNTIL WKS-FIN-WORKFILE = 1.
007840 400-GENERA-REPORTE-E.             EXIT.
007850
007860*****************************************************************
007870*   ESCRIBE UNA LINEA DE DETALLE Y TRAE EL SIGUIENTE REGISTRO   *
007880*   ORDENADO DEL ARCHIVO DE TRABAJO (RETURN DE CICLO).          *
007890*****************************************************************
007900 410-ESCRIBE-UNA-LINEA SECTION.
007910     GENERATE DETAILLINE
007920     ADD 1 TO WKS-REG-ESCRITOS
007930*    RETURN DE CICLO, PREPARA LA SIGUIENTE VUELTA DEL PERFORM.
007940     RETURN WORKFILE
007950         AT END MOVE 1 TO WKS-FIN-WORKFILE
007960     END-RETURN.
007970 410-ESCRIBE-UNA-LINEA-E.          EXIT.
007980*****************************************************************
007990*   RUTINA COMPARTIDA DE MANEJO DE ERROR DE FILE STATUS         *
008000*   DISTINGUE FS=00 (EXITO) Y FS=10 (FIN DE ARCHIVO NORMAL) DE  *
008010*   CUALQUIER OTRO VALOR, QUE SI ES ERROR REAL DE LECTURA Y     *
008020*   AMERITA LLAMAR A DEBD1R00 Y ABORTAR EL PROCESO.             *
008030*****************************************************************
008040 700-ERRORES-LEC-SECUENCIAL SECTION.
008050*    EL CONTROLADOR WKS-SW-ARCHIVO-ANALIZAR DICE A ESTA RUTINA
008060*    COMPARTIDA CUAL DE LOS DOS ARCHIVOS SE ACABA DE LEER.
008070     EVALUATE WKS-SW-ARCHIVO-ANALIZAR
008080     WHEN 1
008090*        SE ESTA ANALIZANDO LA ULTIMA LECTURA DE FMNVULT.
008100*        FS=00 ES EXITO Y FS=10 ES FIN DE ARCHIVO NORMAL.
008110         EVALUATE FS-FMNVULT
008120         WHEN 0
008130         WHEN 10
008140              CONTINUE
008150         WHEN OTHER
008160*             CUALQUIER OTRO VALOR ES ERROR REAL DE LECTURA.
008170              MOVE 'READ'       TO ACCION
008180              MOVE SPACES       TO LLAVE
008190              MOVE 'FMNVULT '   TO ARCHIVO
008200              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
008210                                     LLAVE, FS-FMNVULT, FSE-FMNVULT
008220              DISPLAY
008230              "   >>> ERROR AL LEER EL ARCHIVO FMNVULT <<<"
008240              UPON CONSOLE
008250              MOVE 91 TO RETURN-CODE
008260              PERFORM 500-CIERRA-ARCHIVOS
008270                  THRU 500-CIERRA-ARCHIVOS-E
008280              STOP RUN
008290         END-EVALUATE
008300     WHEN 2
008310*        SE ESTA ANALIZANDO LA ULTIMA LECTURA DE FMNVANT.
008320*        FS=00 ES EXITO Y FS=10 ES FIN DE ARCHIVO NORMAL.
008330         EVALUATE FS-FMNVANT
008340         WHEN 0
008350         WHEN 10
008360              CONTINUE
008370         WHEN OTHER
008380*             CUALQUIER OTRO VALOR ES ERROR REAL DE LECTURA.
008390              MOVE 'READ'       TO ACCION
008400              MOVE SPACES       TO LLAVE
008410              MOVE 'FMNVANT '   TO ARCHIVO
008420              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
008430                                     LLAVE, FS-FMNVANT, FSE-FMNVANT
008440              DISPLAY
008450              "   >>> ERROR AL LEER EL ARCHIVO FMNVANT <<<"
008460              UPON CONSOLE
008470              MOVE 91 TO RETURN-CODE
008480              PERFORM 500-CIERRA-ARCHIVOS
008490                  THRU 500-CIERRA-ARCHIVOS-E
008500              STOP RUN
008510         END-EVALUATE
008520     END-EVALUATE
008530*    SE LIMPIA EL CONTROLADOR PARA LA SIGUIENTE LECTURA.
008540     MOVE ZERO TO WKS-SW-ARCHIVO-ANALIZAR.
008550 700-ERRORES-LEC-SECUENCIAL-E.     EXIT.
008560*****************************************************************
008570*   NAV-COMPARE: TOTALES DE CONTROL DEL PROCESO (ADEMAS DE LOS  *
008580*   IMPRESOS EN EL RESUMEN DEL REPORTE).  SE DISPLAYAN EN EL    *
008590*   LISTADO DEL JOB PARA QUE OPERACIONES CONFIRME EL VOLUMEN.   *
008600*****************************************************************
008610 800-ESTADISTICAS SECTION.
008620*    ENCABEZADO DEL BLOQUE DE ESTADISTICAS EN EL LISTADO DEL JOB.
008630     DISPLAY
008640     "*****************************************************"
008650     DISPLAY
008660     "*               E S T A D I S T I C A S              *"
008670     DISPLAY
008680     "*****************************************************"
008690*    TOTAL LEIDO DEL EXTRACTO MAS RECIENTE (TKT-0815).
008700     DISPLAY
008710     " > REGISTROS LEIDOS EXTRACTO ACTUAL     : "
008720     WKS-NAV-ULT-LEIDOS
008730*    TOTAL LEIDO DEL EXTRACTO ANTERIOR (TKT-0815).
008740     DISPLAY
008750     " > REGISTROS LEIDOS EXTRACTO ANTERIOR   : "
008760     WKS-NAV-ANT-LEIDOS
008770*    TOTAL DE FONDOS QUE CALZARON EN AMBOS EXTRACTOS.
008780     DISPLAY
008790     " > FONDOS EMPAREJADOS                   : "
008800     WKS-REG-EMPAREJADOS
008810*    TOTAL DE LINEAS DE DETALLE QUE SALIERON AL REPORTE.
008820     DISPLAY
008830     " > LINEAS ESCRITAS EN EL REPORTE        : "
008840     WKS-REG-ESCRITOS
008850     DISPLAY
008860     "*****************************************************".
008870 800-ESTADISTICAS-E.               EXIT.
008880
008890*****************************************************************
008900*   CIERRA LOS TRES ARCHIVOS DEL PROCESO Y TERMINA EL REPORT    *
008910*   WRITER.  SE INVOCA DESDE EL FLUJO NORMAL Y TAMBIEN DESDE    *
008920*   LOS BLOQUES DE ERROR DE 110- Y 700-, POR LO QUE DEBE PODER  *
008930*   EJECUTARSE AUNQUE ALGUN ARCHIVO NO HAYA ABIERTO.            *
008940*****************************************************************
008950 500-CIERRA-ARCHIVOS SECTION.
008960     TERMINATE REPORTE-NAV
008970     CLOSE   FMNVULT
008980     CLOSE   FMNVANT
008990     CLOSE   REPORTE.
009000 500-CIERRA-ARCHIVOS-E.            EXIT.
